000100*****************************************************************
000200*    PROGRAM   -  GOLDRPT
000300*    PURPOSE   -  SUMMARIZES THE TRADE LEDGER GOLDBTCH WRITES INTO
000400*               A FIXED-FORMAT PERFORMANCE REPORT - WIN RATE,
000500*               PROFIT FACTOR, AVERAGES, DRAWDOWN, TRADES/DAY.
000600*    TECTONICS -  COBC
000700*****************************************************************
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.    GOLDRPT.
001100 AUTHOR.        S. PRAJAPATI.
001200 INSTALLATION.  TREASURY SYSTEMS GROUP.
001300 DATE-WRITTEN.  11-11-87.
001400 DATE-COMPILED.
001500 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001600*****************************************************************
001700*    C H A N G E   L O G
001800*****************************************************************
001900*    11-11-87  SP    INITIAL WRITE.  SPLIT OFF THE REPORT STEP SO SP111187
002000*                     THE DESK CAN RE-RUN GOLDRPT AGAINST AN OLD  SP111187
002100*                     TRADE LEDGER WITHOUT RE-PLAYING THE CANDLES.SP111187
002200*    22-06-93  RD    ADDED MAX DRAWDOWN AND DRAWDOWN PERCENT.     RD220693
002300*    14-02-96  KO    AVG TRADES/DAY CONTROL BREAK ADDED ON EXIT   KO140296
002400*                     DATE (CR-1118, SAME TICKET AS GOLDBTCH).    KO140296
002500*    30-03-99  MF    Y2K REMEDIATION - EXIT-DATE CONTROL BREAK    MF300399
002600*                     CONFIRMED 4-DIGIT YEAR, NO CENTURY WINDOW.  MF300399
002700*    09-11-98  MF    PROFIT FACTOR NOW REPORTS 999.00 RATHER THAN MF091198
002800*                     ABENDING ON A ZERO-DIVIDE WHEN GROSS LOSS ISMF091198
002900*                     ZERO (CR-1204).                             MF091198
003000*    07-09-01  TN    DROPPED THE SQN STATISTIC FROM THIS RELEASE -TN070901
003100*                     NO SQUARE-ROOT ROUTINE ON THIS BOX YET      TN070901
003200*                     (PR-01-077, SEE F0001 NOTE BELOW).          TN070901
003300*****************************************************************
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT TRADES-FILE  ASSIGN TO TRADEFL
004300         ORGANIZATION IS SEQUENTIAL
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS WS-TRADE-STATUS.
004600*
004700     SELECT REPORT-FILE  ASSIGN TO RPTFL
004800         ORGANIZATION IS SEQUENTIAL
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS WS-REPORT-STATUS.
005100*****************************************************************
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 FD  TRADES-FILE
005700     RECORD CONTAINS 93 CHARACTERS
005800     RECORDING MODE IS F.
005900 COPY GLDTDREC.
006000*
006100 FD  REPORT-FILE
006200     RECORD CONTAINS 80 CHARACTERS
006300     RECORDING MODE IS F.
006400 01  RPT-PRINT-LINE             PIC X(80).
006500*****************************************************************
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-FILE-STATUSES.
006900     05  WS-TRADE-STATUS            PIC X(02) VALUE SPACES.
007000     05  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.
007100     05  FILLER                     PIC X(10).
007200*
007300 01  WS-SWITCHES.
007400     05  WS-TRADE-EOF-SW            PIC X(01) VALUE 'N'.
007500         88  TRADE-EOF                        VALUE 'Y'.
007600     05  FILLER                     PIC X(10).
007700*
007800 77  WS-TRADES-READ                PIC 9(09) COMP VALUE ZERO.
007900 77  WS-WIN-COUNT                  PIC 9(09) COMP VALUE ZERO.
008000 77  WS-LOSS-COUNT                 PIC 9(09) COMP VALUE ZERO.
008100 77  WS-DISTINCT-DAYS              PIC 9(09) COMP VALUE ZERO.
008200*
008300 01  WS-ERR-AREA.
008400     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
008500     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
008600     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
008700     05  FILLER                     PIC X(10).
008800 01  WS-ERR-AREA-NUM REDEFINES WS-ERR-AREA.
008900     05  WS-ERR-MSG-N               PIC X(40).
009000     05  WS-ERR-CDE-N               PIC 9(02).
009100     05  WS-ERR-PROC-N              PIC X(20).
009200     05  FILLER                     PIC X(10).
009300*
009400 01  WS-DAY-BREAK-AREA.
009500     05  WS-PREV-EXIT-DATE          PIC 9(08) VALUE ZERO.
009600     05  FILLER                     PIC X(05).
009700 01  WS-PREV-EXIT-DATE-R REDEFINES WS-DAY-BREAK-AREA.
009800     05  WS-PREV-EXIT-CC            PIC 9(02).
009900     05  WS-PREV-EXIT-YY            PIC 9(02).
010000     05  WS-PREV-EXIT-MM            PIC 9(02).
010100     05  WS-PREV-EXIT-DD            PIC 9(02).
010200     05  FILLER                     PIC X(05).
010300*
010400 01  WS-MONEY-ACCUM.
010500     05  WS-GROSS-PROFIT            PIC S9(09)V99 VALUE ZERO.
010600     05  WS-SUM-LOSS-PNL            PIC S9(09)V99 VALUE ZERO.
010700     05  WS-GROSS-LOSS              PIC S9(09)V99 VALUE ZERO.
010800     05  WS-NET-PROFIT              PIC S9(09)V99 VALUE ZERO.
010900     05  FILLER                     PIC X(10).
011000*
011100 01  WS-EQUITY-TRACK.
011200     05  WS-INITIAL-EQUITY          PIC S9(09)V99 VALUE ZERO.
011300     05  WS-FINAL-EQUITY            PIC S9(09)V99 VALUE ZERO.
011400     05  WS-PEAK-EQUITY             PIC S9(09)V99 VALUE ZERO.
011500     05  WS-CURR-DRAWDOWN           PIC S9(09)V99 VALUE ZERO.
011600     05  WS-MAX-DRAWDOWN            PIC S9(09)V99 VALUE ZERO.
011700     05  WS-MAX-DRAWDOWN-PCT        PIC S9(05)V99 VALUE ZERO.
011800     05  FILLER                     PIC X(10).
011900*
012000 01  WS-METRIC-CALC.
012100     05  WS-WIN-RATE                PIC 9(03)V99 VALUE ZERO.
012200     05  WS-PROFIT-FACTOR           PIC 9(03)V99 VALUE ZERO.
012300     05  WS-AVG-WIN                 PIC S9(07)V99 VALUE ZERO.
012400     05  WS-AVG-LOSS                PIC S9(07)V99 VALUE ZERO.
012500     05  WS-RETURN-PCT              PIC S9(05)V99 VALUE ZERO.
012600     05  WS-AVG-TRD-DAY             PIC 9(03)V9 VALUE ZERO.
012700     05  FILLER                     PIC X(10).
012800*
012900 COPY GLDBTHD.
013000 COPY GLDBTBD.
013100*****************************************************************
013200 PROCEDURE DIVISION.
013300*****************************************************************
013400 A0001-MAIN-LOGIC.
013500*
013600     PERFORM B0001-OPEN-FILES       THRU B0001-EX.
013700     PERFORM C0001-INIT-TOTALS      THRU C0001-EX.
013800     PERFORM D0001-READ-TRADE       THRU D0001-EX.
013900*
014000     IF TRADE-EOF
014100         PERFORM G0002-PRINT-NO-TRADES THRU G0002-EX
014200     ELSE
014300         PERFORM E0001-ACCUMULATE-TRADE THRU E0001-EX
014400             UNTIL TRADE-EOF
014500         PERFORM F0001-COMPUTE-METRICS  THRU F0001-EX
014600         PERFORM G0001-PRINT-REPORT     THRU G0001-EX
014700     END-IF.
014800*
014900     DISPLAY 'GOLDRPT - TRADES READ      : ' WS-TRADES-READ.
015000*
015100     PERFORM Z0001-CLOSE-FILES      THRU Z0001-EX.
015200*
015300     STOP RUN.
015400*
015500 A0001-EX.
015600     EXIT.
015700*-----------------------------------------------------------------*
015800 B0001-OPEN-FILES.
015900*-----------------------------------------------------------------*
016000     OPEN INPUT  TRADES-FILE.
016100     IF WS-TRADE-STATUS NOT = '00'
016200         MOVE 'ERROR OPENING TRADES-FILE' TO WS-ERR-MSG
016300         MOVE WS-TRADE-STATUS              TO WS-ERR-CDE
016400         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
016500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
016600     END-IF.
016700*
016800     OPEN OUTPUT REPORT-FILE.
016900     IF WS-REPORT-STATUS NOT = '00'
017000         MOVE 'ERROR OPENING REPORT-FILE' TO WS-ERR-MSG
017100         MOVE WS-REPORT-STATUS             TO WS-ERR-CDE
017200         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
017300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
017400     END-IF.
017500*
017600 B0001-EX.
017700     EXIT.
017800*-----------------------------------------------------------------*
017900 C0001-INIT-TOTALS.
018000*-----------------------------------------------------------------*
018100*    WS-PEAK-EQUITY IS SEEDED FROM THE FIRST LEDGER RECORD IN
018200*    E0001, NOT HERE - THE DESK HAS NO STANDING INITIAL-CAPITAL
018300*    FILE FOR GOLDRPT TO READ (SEE CHANGE LOG, 11-11-87).
018400*
018500     MOVE ZERO TO WS-GROSS-PROFIT.
018600     MOVE ZERO TO WS-SUM-LOSS-PNL.
018700     MOVE ZERO TO WS-MAX-DRAWDOWN.
018800     MOVE ZERO TO WS-MAX-DRAWDOWN-PCT.
018900*
019000 C0001-EX.
019100     EXIT.
019200*-----------------------------------------------------------------*
019300 D0001-READ-TRADE.
019400*-----------------------------------------------------------------*
019500     READ TRADES-FILE.
019600*
019700     EVALUATE WS-TRADE-STATUS
019800         WHEN '00'
019900             ADD 1 TO WS-TRADES-READ
020000         WHEN '10'
020100             MOVE 'Y' TO WS-TRADE-EOF-SW
020200         WHEN OTHER
020300             MOVE 'LEDGER FILE I/O ERROR ON READ' TO WS-ERR-MSG
020400             MOVE WS-TRADE-STATUS                  TO WS-ERR-CDE
020500             MOVE 'D0001-READ-TRADE'               TO WS-ERR-PROC
020600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020700     END-EVALUATE.
020800*
020900 D0001-EX.
021000     EXIT.
021100*-----------------------------------------------------------------*
021200 E0001-ACCUMULATE-TRADE.
021300*-----------------------------------------------------------------*
021400*    DESK CONVENTION - WIN = PNL > 0, LOSS = PNL <= 0.  A BREAK-EVEN
021500*    TRADE COUNTS AS A LOSS, NOT A WIN, AND IS NOT LOGGED AS SUCH
021600*    ANYWHERE ELSE (CR-1204).
021700*
021800     IF WS-TRADES-READ = 1
021900         COMPUTE WS-INITIAL-EQUITY = TRD-EQUITY-AFTER - TRD-PNL
022000         MOVE WS-INITIAL-EQUITY TO WS-PEAK-EQUITY
022100     END-IF.
022200*
022300     IF TRD-PNL > 0
022400         ADD 1 TO WS-WIN-COUNT
022500         ADD TRD-PNL TO WS-GROSS-PROFIT
022600     ELSE
022700         ADD 1 TO WS-LOSS-COUNT
022800         ADD TRD-PNL TO WS-SUM-LOSS-PNL
022900     END-IF.
023000*
023100     IF TRD-EQUITY-AFTER > WS-PEAK-EQUITY
023200         MOVE TRD-EQUITY-AFTER TO WS-PEAK-EQUITY
023300     END-IF.
023400     COMPUTE WS-CURR-DRAWDOWN = TRD-EQUITY-AFTER - WS-PEAK-EQUITY.
023500     IF WS-CURR-DRAWDOWN < WS-MAX-DRAWDOWN
023600         MOVE WS-CURR-DRAWDOWN TO WS-MAX-DRAWDOWN
023700         COMPUTE WS-MAX-DRAWDOWN-PCT ROUNDED =
023800             (WS-CURR-DRAWDOWN / WS-PEAK-EQUITY) * 100
023900     END-IF.
024000     MOVE TRD-EQUITY-AFTER TO WS-FINAL-EQUITY.
024100*
024200     IF TRD-EXIT-DATE NOT = WS-PREV-EXIT-DATE
024300         ADD 1 TO WS-DISTINCT-DAYS
024400         MOVE TRD-EXIT-DATE TO WS-PREV-EXIT-DATE
024500     END-IF.
024600*
024700     PERFORM D0001-READ-TRADE       THRU D0001-EX.
024800*
024900 E0001-EX.
025000     EXIT.
025100*-----------------------------------------------------------------*
025200 F0001-COMPUTE-METRICS.
025300*-----------------------------------------------------------------*
025400*    SQN (TRADE PNL STANDARD DEVIATION) IS NOT CARRIED IN THIS
025500*    RELEASE - IT NEEDS A SQUARE ROOT AND THE DESK'S COMPILER
025600*    HAS NO SQRT VERB WIRED UP HERE (PR-01-077).  EVERY OTHER
025700*    STATISTIC BELOW IS CARRIED AS BEFORE.
025800*
025900     COMPUTE WS-GROSS-LOSS = WS-SUM-LOSS-PNL * -1.
026000     COMPUTE WS-NET-PROFIT = WS-GROSS-PROFIT - WS-GROSS-LOSS.
026100*
026200     IF WS-TRADES-READ > 0
026300         COMPUTE WS-WIN-RATE ROUNDED =
026400             (WS-WIN-COUNT / WS-TRADES-READ) * 100
026500     END-IF.
026600*
026700     IF WS-GROSS-LOSS = ZERO
026800         MOVE 999.00 TO WS-PROFIT-FACTOR
026900     ELSE
027000         COMPUTE WS-PROFIT-FACTOR ROUNDED =
027100             WS-GROSS-PROFIT / WS-GROSS-LOSS
027200     END-IF.
027300*
027400     IF WS-WIN-COUNT > 0
027500         COMPUTE WS-AVG-WIN ROUNDED =
027600             WS-GROSS-PROFIT / WS-WIN-COUNT
027700     END-IF.
027800*
027900     IF WS-LOSS-COUNT > 0
028000         COMPUTE WS-AVG-LOSS ROUNDED =
028100             WS-SUM-LOSS-PNL / WS-LOSS-COUNT
028200     END-IF.
028300*
028400     IF WS-INITIAL-EQUITY > ZERO
028500         COMPUTE WS-RETURN-PCT ROUNDED =
028600             (WS-NET-PROFIT / WS-INITIAL-EQUITY) * 100
028700     END-IF.
028800*
028900     IF WS-DISTINCT-DAYS > 0
029000         COMPUTE WS-AVG-TRD-DAY ROUNDED =
029100             WS-TRADES-READ / WS-DISTINCT-DAYS
029200     END-IF.
029300*
029400 F0001-EX.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700 G0001-PRINT-REPORT.
029800*-----------------------------------------------------------------*
029900     WRITE RPT-PRINT-LINE FROM GLD-RPT-BANNER.
030000     WRITE RPT-PRINT-LINE FROM GLD-RPT-TITLE.
030100     WRITE RPT-PRINT-LINE FROM GLD-RPT-BANNER.
030200*
030300     MOVE WS-INITIAL-EQUITY     TO RPT-INITIAL-DEP.
030400     WRITE RPT-PRINT-LINE FROM GLD-RPT-INITIAL-DEP.
030500     MOVE WS-FINAL-EQUITY       TO RPT-FINAL-BAL.
030600     WRITE RPT-PRINT-LINE FROM GLD-RPT-FINAL-BAL.
030700     MOVE WS-NET-PROFIT         TO RPT-NET-PROFIT.
030800     MOVE WS-RETURN-PCT         TO RPT-NET-PROFIT-PCT.
030900     WRITE RPT-PRINT-LINE FROM GLD-RPT-NET-PROFIT.
031000*
031100     WRITE RPT-PRINT-LINE FROM GLD-RPT-DASH.
031200*
031300     MOVE WS-TRADES-READ        TO RPT-TOTAL-TRADES.
031400     WRITE RPT-PRINT-LINE FROM GLD-RPT-TOTAL-TRADES.
031500     MOVE WS-WIN-RATE           TO RPT-WIN-RATE.
031600     MOVE WS-WIN-COUNT          TO RPT-WIN-COUNT.
031700     MOVE WS-LOSS-COUNT         TO RPT-LOSS-COUNT.
031800     WRITE RPT-PRINT-LINE FROM GLD-RPT-WIN-RATE.
031900     MOVE WS-PROFIT-FACTOR      TO RPT-PROFIT-FACTOR.
032000     WRITE RPT-PRINT-LINE FROM GLD-RPT-PROFIT-FACTOR.
032100     MOVE WS-AVG-WIN            TO RPT-AVG-WIN.
032200     WRITE RPT-PRINT-LINE FROM GLD-RPT-AVG-WIN.
032300     MOVE WS-AVG-LOSS           TO RPT-AVG-LOSS.
032400     WRITE RPT-PRINT-LINE FROM GLD-RPT-AVG-LOSS.
032500*
032600     WRITE RPT-PRINT-LINE FROM GLD-RPT-DASH.
032700*
032800     MOVE WS-MAX-DRAWDOWN       TO RPT-MAX-DRAWDOWN.
032900     MOVE WS-MAX-DRAWDOWN-PCT   TO RPT-MAX-DRAWDOWN-PCT.
033000     WRITE RPT-PRINT-LINE FROM GLD-RPT-MAX-DRAWDOWN.
033100     MOVE WS-GROSS-PROFIT       TO RPT-GROSS-PROFIT.
033200     WRITE RPT-PRINT-LINE FROM GLD-RPT-GROSS-PROFIT.
033300     MOVE WS-GROSS-LOSS         TO RPT-GROSS-LOSS.
033400     WRITE RPT-PRINT-LINE FROM GLD-RPT-GROSS-LOSS.
033500     MOVE WS-AVG-TRD-DAY        TO RPT-AVG-TRD-DAY.
033600     WRITE RPT-PRINT-LINE FROM GLD-RPT-AVG-TRD-DAY.
033700*
033800     WRITE RPT-PRINT-LINE FROM GLD-RPT-BANNER.
033900*
034000     IF WS-REPORT-STATUS NOT = '00'
034100         MOVE 'ERROR WRITING REPORT-FILE' TO WS-ERR-MSG
034200         MOVE WS-REPORT-STATUS             TO WS-ERR-CDE
034300         MOVE 'G0001-PRINT-REPORT'        TO WS-ERR-PROC
034400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
034500     END-IF.
034600*
034700 G0001-EX.
034800     EXIT.
034900*-----------------------------------------------------------------*
035000 G0002-PRINT-NO-TRADES.
035100*-----------------------------------------------------------------*
035200     WRITE RPT-PRINT-LINE FROM GLD-RPT-BANNER.
035300     WRITE RPT-PRINT-LINE FROM GLD-RPT-TITLE.
035400     WRITE RPT-PRINT-LINE FROM GLD-RPT-DASH.
035500     WRITE RPT-PRINT-LINE FROM GLD-RPT-NO-TRADES.
035600     WRITE RPT-PRINT-LINE FROM GLD-RPT-BANNER.
035700*
035800 G0002-EX.
035900     EXIT.
036000*-----------------------------------------------------------------*
036100 Y0001-ERR-HANDLING.
036200*-----------------------------------------------------------------*
036300     DISPLAY '****************************************'.
036400     DISPLAY '   GOLDRPT - ERROR HANDLING REPORT'.
036500     DISPLAY '****************************************'.
036600     DISPLAY '   ' WS-ERR-MSG.
036700     DISPLAY '   FILE STATUS : ' WS-ERR-CDE.
036800     DISPLAY '   PARAGRAPH   : ' WS-ERR-PROC.
036900     DISPLAY '****************************************'.
037000*
037100     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
037200*
037300     STOP RUN.
037400*
037500 Y0001-EXIT.
037600     EXIT.
037700*-----------------------------------------------------------------*
037800 Z0001-CLOSE-FILES.
037900*-----------------------------------------------------------------*
038000     CLOSE TRADES-FILE.
038100     CLOSE REPORT-FILE.
038200*
038300 Z0001-EX.
038400     EXIT.
038500*
038600 END PROGRAM GOLDRPT.
