000100*****************************************************************
000200*    GLDBTHD  -  BACKTEST PERFORMANCE REPORT, FIXED BANNER LINES
000300*    USED BY    -  GOLDRPT (REPORT-FILE), WRITTEN VERBATIM.
000400*    COMPANION COPYBOOK GLDBTBD CARRIES THE VARIABLE DETAIL LINES.
000500*****************************************************************
000600*    04-11-87  SP   INITIAL BANNER LAYOUT, 80-COLUMN PRINT LINE.
000700*    19-08-91  RD   ADDED GLD-RPT-BANNER-R REDEFINE (SEE BELOW).
000800*****************************************************************
000900 01  GLD-RPT-BANNER.
001000     05  RPT-BAN-TEXT               PIC X(50)
001100               VALUE '=================================================='.
001200     05  FILLER                     PIC X(30).
001300 01  GLD-RPT-BANNER-R REDEFINES GLD-RPT-BANNER.
001400     05  FILLER                     PIC X(80).
001500*
001600 01  GLD-RPT-TITLE.
001700     05  RPT-TTL-TEXT               PIC X(50)
001800               VALUE '             BACKTEST PERFORMANCE REPORT          '.
001900     05  FILLER                     PIC X(30).
002000*
002100 01  GLD-RPT-DASH.
002200     05  RPT-DSH-TEXT               PIC X(50)
002300               VALUE '--------------------------------------------------'.
002400     05  FILLER                     PIC X(30).
002500*
002600 01  GLD-RPT-NO-TRADES.
002700     05  RPT-NTR-TEXT             PIC X(20) VALUE 'NO TRADES GENERATED.'.
002800     05  FILLER                     PIC X(60).
