000100*****************************************************************
000200*    GLDTDREC  -  CLOSED TRADE LEDGER RECORD LAYOUT
000300*    USED BY     -  GOLDBTCH (WRITES TRADES-FILE)
000400*                    GOLDRPT  (READS TRADES-FILE)
000500*****************************************************************
000600*    04-11-87  SP   INITIAL LAYOUT.
000700*    19-08-91  RD   ADDED TRD-REASON-R REDEFINE.
000800*    30-03-99  MF   WIDENED TRD-PNL/TRD-EQUITY-AFTER FOR Y2K PASS.
000900*****************************************************************
001000 01  GLD-TRADE-RECORD.
001100     05  TRD-ENTRY-DATE             PIC 9(08).
001200     05  TRD-ENTRY-TIME             PIC 9(04).
001300     05  TRD-EXIT-DATE              PIC 9(08).
001400     05  TRD-EXIT-TIME              PIC 9(04).
001500     05  TRD-TYPE                   PIC X(05).
001600         88  TRD-TYPE-LONG                  VALUE 'LONG '.
001700         88  TRD-TYPE-SHORT                 VALUE 'SHORT'.
001800     05  TRD-ENTRY-PRICE            PIC 9(05)V99.
001900     05  TRD-EXIT-PRICE             PIC 9(05)V99.
002000     05  TRD-SIZE                   PIC 9(03)V99.
002100     05  TRD-PNL                    PIC S9(09)V99.
002200     05  TRD-REASON                 PIC X(13).
002300         88  TRD-REASON-SL                  VALUE 'SL           '.
002400         88  TRD-REASON-TP                  VALUE 'TP           '.
002500         88  TRD-REASON-SESSION             VALUE 'SESSION CLOSE'.
002600     05  TRD-REASON-R REDEFINES TRD-REASON.
002700         10  TRD-REASON-CODE        PIC X(02).
002800         10  FILLER                 PIC X(11).
002900     05  TRD-EQUITY-AFTER           PIC S9(09)V99.
003000     05  FILLER                     PIC X(10).
