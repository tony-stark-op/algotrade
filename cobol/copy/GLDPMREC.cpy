000100*****************************************************************
000200*    GLDPMREC  -  BACKTEST RUN-PARAMETER RECORD LAYOUT
000300*    USED BY     -  GOLDBTCH (PARAM-FILE), ONE RECORD PER RUN.
000400*****************************************************************
000500*    04-11-87  SP   INITIAL LAYOUT.
000600*    22-06-93  RD   ADDED PRM-RISK-MODE-R REDEFINE FOR EDIT CHECK.
000700*    09-11-98  MF   ADDED TRAIL-TRIGGER / TRAIL-DIST FIELDS. CR-1204
000800*****************************************************************
000900 01  GLD-PARM-RECORD.
001000     05  PRM-INITIAL-CAP            PIC 9(09)V99.
001100     05  PRM-RISK-MODE              PIC X(07).
001200     05  PRM-RISK-MODE-R REDEFINES PRM-RISK-MODE.
001300         10  PRM-RISK-MODE-1ST      PIC X(01).
001400         10  FILLER                 PIC X(06).
001500     05  PRM-RISK-PCT               PIC 9(02)V99.
001600     05  PRM-FIXED-LOTS             PIC 9(03)V99.
001700     05  PRM-TP-PIPS                PIC 9(04).
001800     05  PRM-SL-PIPS                PIC 9(04).
001900     05  PRM-TRAIL-TRIGGER          PIC 9(04).
002000     05  PRM-TRAIL-DIST             PIC 9(04).
002100     05  PRM-ASIAN-START            PIC 9(04).
002200     05  PRM-ASIAN-END              PIC 9(04).
002300     05  PRM-TRADE-END              PIC 9(04).
002400     05  FILLER                     PIC X(30).
