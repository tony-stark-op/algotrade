000100*****************************************************************
000200*    GLDCDREC  -  GOLD XAUUSD 15-MINUTE CANDLE RECORD LAYOUT
000300*    USED BY    -  GOLDBTCH (CANDLE-FILE)
000400*    ONE RECORD PER 15-MINUTE BAR, ASCENDING TIME ORDER.
000500*****************************************************************
000600*    04-11-87  SP   INITIAL LAYOUT FOR SESSION-BREAKOUT BATCH.
000700*    19-08-91  RD   ADDED CDL-DATE-BRK REDEFINE FOR CONTROL BREAK.
000800*    14-02-96  KO   WIDENED CDL-VOLUME TO 9(09), WAS 9(07). CR-1118
000900*****************************************************************
001000 01  GLD-CANDLE-RECORD.
001100     05  CDL-DATE-GROUP.
001200         10  CDL-DATE              PIC 9(08).
001300     05  CDL-DATE-BRK REDEFINES CDL-DATE-GROUP.
001400         10  CDL-DATE-CC           PIC 9(02).
001500         10  CDL-DATE-YY           PIC 9(02).
001600         10  CDL-DATE-MM           PIC 9(02).
001700         10  CDL-DATE-DD           PIC 9(02).
001800     05  CDL-TIME                  PIC 9(04).
001900     05  CDL-OPEN                  PIC 9(05)V99.
002000     05  CDL-HIGH                  PIC 9(05)V99.
002100     05  CDL-LOW                   PIC 9(05)V99.
002200     05  CDL-CLOSE                 PIC 9(05)V99.
002300     05  CDL-VOLUME                PIC 9(09).
002400     05  FILLER                    PIC X(05).
