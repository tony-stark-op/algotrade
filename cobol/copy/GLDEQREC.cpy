000100*****************************************************************
000200*    GLDEQREC  -  PER-CANDLE EQUITY CURVE RECORD LAYOUT
000300*    USED BY     -  GOLDBTCH (WRITES EQUITY-FILE)
000400*****************************************************************
000500*    04-11-87  SP   INITIAL LAYOUT.
000600*    22-06-93  RD   ADDED FILLER PAD TO MATCH CANDLE-FILE BLOCKING.
000700*****************************************************************
000800 01  GLD-EQUITY-RECORD.
000900     05  EQ-DATE                    PIC 9(08).
001000     05  EQ-TIME                    PIC 9(04).
001100     05  EQ-EQUITY                  PIC S9(09)V99.
001200     05  FILLER                     PIC X(20).
