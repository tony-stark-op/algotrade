000100*****************************************************************
000200*    GLDBTBD  -  BACKTEST PERFORMANCE REPORT, VARIABLE DETAIL LINES
000300*    USED BY    -  GOLDRPT (REPORT-FILE), ONE RECORD MOVED/WRITTEN
000400*                   PER REPORT LINE AFTER F0001-COMPUTE-METRICS.
000500*****************************************************************
000600*    04-11-87  SP   INITIAL DETAIL LAYOUT.
000700*    22-06-93  RD   ADDED GLD-RPT-NETPROF-R REDEFINE.
000800*    30-03-99  MF   WIDENED MONEY EDIT PICTURES FOR 9-DIGIT EQUITY.
000900*****************************************************************
001000 01  GLD-RPT-INITIAL-DEP.
001100     05  FILLER                   PIC X(21) VALUE 'INITIAL DEPOSIT:     '.
001200     05  RPT-INITIAL-DEP            PIC $ZZZ,ZZZ,ZZ9.99.
001300     05  FILLER                     PIC X(44).
001400*
001500 01  GLD-RPT-FINAL-BAL.
001600     05  FILLER                   PIC X(21) VALUE 'FINAL BALANCE:       '.
001700     05  RPT-FINAL-BAL              PIC $ZZZ,ZZZ,ZZ9.99.
001800     05  FILLER                     PIC X(44).
001900*
002000 01  GLD-RPT-NET-PROFIT.
002100     05  FILLER                   PIC X(21) VALUE 'NET PROFIT:          '.
002200     05  RPT-NET-PROFIT             PIC $ZZZ,ZZZ,ZZ9.99-.
002300     05  FILLER                     PIC X(02) VALUE SPACES.
002400     05  FILLER                     PIC X(01) VALUE '('.
002500     05  RPT-NET-PROFIT-PCT         PIC ZZ9.99-.
002600     05  FILLER                     PIC X(01) VALUE '%'.
002700     05  FILLER                     PIC X(01) VALUE ')'.
002800     05  FILLER                     PIC X(31).
002900 01  GLD-RPT-NETPROF-R REDEFINES GLD-RPT-NET-PROFIT.
003000     05  FILLER                     PIC X(80).
003100*
003200 01  GLD-RPT-TOTAL-TRADES.
003300     05  FILLER                   PIC X(21) VALUE 'TOTAL TRADES:        '.
003400     05  RPT-TOTAL-TRADES           PIC ZZZ9.
003500     05  FILLER                     PIC X(55).
003600*
003700 01  GLD-RPT-WIN-RATE.
003800     05  FILLER                   PIC X(21) VALUE 'WIN RATE:            '.
003900     05  RPT-WIN-RATE               PIC ZZ9.99.
004000     05  FILLER                     PIC X(01) VALUE '%'.
004100     05  FILLER                     PIC X(02) VALUE SPACES.
004200     05  FILLER                     PIC X(01) VALUE '('.
004300     05  RPT-WIN-COUNT              PIC ZZZ9.
004400     05  FILLER                     PIC X(03) VALUE ' W '.
004500     05  FILLER                     PIC X(01) VALUE '/'.
004600     05  FILLER                     PIC X(01) VALUE SPACES.
004700     05  RPT-LOSS-COUNT             PIC ZZZ9.
004800     05  FILLER                     PIC X(03) VALUE ' L)'.
004900     05  FILLER                     PIC X(33).
005000*
005100 01  GLD-RPT-PROFIT-FACTOR.
005200     05  FILLER                   PIC X(21) VALUE 'PROFIT FACTOR:       '.
005300     05  RPT-PROFIT-FACTOR          PIC ZZ9.99.
005400     05  FILLER                     PIC X(53).
005500*
005600 01  GLD-RPT-AVG-WIN.
005700     05  FILLER                   PIC X(21) VALUE 'AVG WIN:             '.
005800     05  RPT-AVG-WIN                PIC $ZZZ,ZZ9.99.
005900     05  FILLER                     PIC X(48).
006000*
006100 01  GLD-RPT-AVG-LOSS.
006200     05  FILLER                   PIC X(21) VALUE 'AVG LOSS:            '.
006300     05  RPT-AVG-LOSS               PIC $ZZZ,ZZ9.99-.
006400     05  FILLER                     PIC X(47).
006500*
006600 01  GLD-RPT-MAX-DRAWDOWN.
006700     05  FILLER                   PIC X(21) VALUE 'MAX DRAWDOWN:        '.
006800     05  RPT-MAX-DRAWDOWN           PIC $ZZZ,ZZ9.99-.
006900     05  FILLER                     PIC X(02) VALUE SPACES.
007000     05  FILLER                     PIC X(01) VALUE '('.
007100     05  RPT-MAX-DRAWDOWN-PCT       PIC ZZ9.99-.
007200     05  FILLER                     PIC X(01) VALUE '%'.
007300     05  FILLER                     PIC X(01) VALUE ')'.
007400     05  FILLER                     PIC X(35).
007500*
007600 01  GLD-RPT-GROSS-PROFIT.
007700     05  FILLER                   PIC X(21) VALUE 'GROSS PROFIT:        '.
007800     05  RPT-GROSS-PROFIT           PIC $ZZZ,ZZ9.99.
007900     05  FILLER                     PIC X(48).
008000*
008100 01  GLD-RPT-GROSS-LOSS.
008200     05  FILLER                   PIC X(21) VALUE 'GROSS LOSS:          '.
008300     05  RPT-GROSS-LOSS             PIC $ZZZ,ZZ9.99.
008400     05  FILLER                     PIC X(48).
008500*
008600 01  GLD-RPT-AVG-TRD-DAY.
008700     05  FILLER                   PIC X(21) VALUE 'AVG TRADES/DAY:      '.
008800     05  RPT-AVG-TRD-DAY            PIC ZZ9.9.
008900     05  FILLER                     PIC X(54).
