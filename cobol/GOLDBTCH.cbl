000100*****************************************************************
000200*    PROGRAM   -  GOLDBTCH
000300*    PURPOSE   -  SESSION-BREAKOUT BACKTEST ENGINE FOR XAUUSD.
000400*               REPLAYS 15-MINUTE CANDLES IN TIME ORDER, TRACKS
000500*               THE ASIAN RANGE, OPENS/MANAGES/CLOSES ONE TRADE
000600*               AT A TIME, WRITES THE TRADE LEDGER AND THE
000700*               EQUITY CURVE FOR GOLDRPT TO SUMMARIZE.
000800*    TECTONICS -  COBC
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100*
001200 PROGRAM-ID.    GOLDBTCH.
001300 AUTHOR.        S. PRAJAPATI.
001400 INSTALLATION.  TREASURY SYSTEMS GROUP.
001500 DATE-WRITTEN.  04-11-87.
001600 DATE-COMPILED.
001700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001800*****************************************************************
001900*    C H A N G E   L O G
002000*****************************************************************
002100*    04-11-87  SP    INITIAL WRITE.  SESSION-BREAKOUT ENGINE FOR  SP041187
002200*                     THE XAUUSD DESK, REPLACES THE MANUAL RANGE  SP041187
002300*                     WORKSHEET.                                  SP041187
002400*    17-12-87  SP    ADDED PARAM-FILE SO DESK CAN TUNE SL/TP PIPS SP171287
002500*                     WITHOUT A RECOMPILE.                        SP171287
002600*    09-03-89  RD    FIXED ASIAN RANGE NOT RESETTING ON A DAY WITHRD090389
002700*                     NO TRADE SESSION CANDLES (PR-89-014).       RD090389
002800*    22-06-91  RD    ADDED TRAILING STOP LOGIC PER DESK REQUEST.  RD220691
002900*    19-08-91  RD    CORRECTED LONG/SHORT TRAIL MIRROR - SL WAS   RD190891
003000*                     BEING LOWERED ON A SHORT TRADE (CR-0311).   RD190891
003100*    30-01-93  RD    SESSION WINDOW TEST NOW HANDLES MIDNIGHT     RD300193
003200*                     CROSSOVER (ASIAN-START > ASIAN-END) CORRECTLRD300193
003300*    22-06-93  RD    DYNAMIC LOT SIZING (RISK-PCT MODE) ADDED.    RD220693
003400*    14-02-96  KO    WIDENED CANDLE VOLUME FIELD, SOME FEED FILES KO140296
003500*                     WERE TRUNCATING DAILY VOLUME (CR-1118).     KO140296
003600*    11-11-97  KO    STOP/TARGET PRECEDENCE CLARIFIED - SL CHECKEDKO111197
003700*                     BEFORE TP ON BOTH SIDES (AUDIT FINDING).    KO111197
003800*    30-03-99  MF    Y2K REMEDIATION - DATE FIELDS CONFIRMED 4-DIGMF300399
003900*                     YEAR COMPATIBLE, NO CENTURY WINDOW USED HEREMF300399
004000*    09-11-98  MF    TRAIL TRIGGER/DISTANCE MOVED TO PARAM-FILE,  MF091198
004100*                     WERE HARD-CODED 20/5 PIPS (CR-1204).        MF091198
004200*    18-05-00  MF    ROUNDING ON DYNAMIC LOT SIZE CHANGED TO ROUNDMF180500
004300*                     HALF-AWAY-FROM-ZERO PER COMPLIANCE MEMO 00-6MF180500
004400*    07-09-01  TN    MINIMUM LOT FLOOR OF 0.01 ENFORCED WHEN SL   TN070901
004500*                     DISTANCE COMPUTES TO ZERO (PR-01-077).      TN070901
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CANDLE-FILE  ASSIGN TO CANDLEFL
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-CANDLE-STATUS.
005900*
006000     SELECT PARAM-FILE   ASSIGN TO PARAMFL
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-PARM-STATUS.
006400*
006500     SELECT TRADES-FILE  ASSIGN TO TRADEFL
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-TRADE-STATUS.
006900*
007000     SELECT EQUITY-FILE  ASSIGN TO EQUITYFL
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-EQUITY-STATUS.
007400*****************************************************************
007500 DATA DIVISION.
007600*
007700 FILE SECTION.
007800*
007900 FD  CANDLE-FILE
008000     RECORD CONTAINS 54 CHARACTERS
008100     RECORDING MODE IS F.
008200 COPY GLDCDREC.
008300*
008400 FD  PARAM-FILE
008500     RECORD CONTAINS 85 CHARACTERS
008600     RECORDING MODE IS F.
008700 COPY GLDPMREC.
008800*
008900 FD  TRADES-FILE
009000     RECORD CONTAINS 93 CHARACTERS
009100     RECORDING MODE IS F.
009200 COPY GLDTDREC.
009300*
009400 FD  EQUITY-FILE
009500     RECORD CONTAINS 43 CHARACTERS
009600     RECORDING MODE IS F.
009700 COPY GLDEQREC.
009800*****************************************************************
009900 WORKING-STORAGE SECTION.
010000*
010100 01  WS-FILE-STATUSES.
010200     05  WS-CANDLE-STATUS           PIC X(02) VALUE SPACES.
010300     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.
010400     05  WS-TRADE-STATUS            PIC X(02) VALUE SPACES.
010500     05  WS-EQUITY-STATUS           PIC X(02) VALUE SPACES.
010600     05  FILLER                     PIC X(10).
010700*
010800 01  WS-SWITCHES.
010900     05  WS-CANDLE-EOF-SW           PIC X(01) VALUE 'N'.
011000         88  CANDLE-EOF                       VALUE 'Y'.
011100     05  WS-POSITION-OPEN-SW        PIC X(01) VALUE 'N'.
011200         88  WS-POSITION-OPEN                 VALUE 'Y'.
011300     05  WS-RANGE-SET-SW            PIC X(01) VALUE 'N'.
011400         88  WS-RANGE-SET                     VALUE 'Y'.
011500     05  WS-IS-ASIAN-SW             PIC X(01) VALUE 'N'.
011600         88  WS-IS-ASIAN                      VALUE 'Y'.
011700     05  WS-IS-TRADE-SW             PIC X(01) VALUE 'N'.
011800         88  WS-IS-TRADE                      VALUE 'Y'.
011900     05  WS-POSITION-TYPE           PIC X(05) VALUE SPACES.
012000         88  WS-POS-LONG                      VALUE 'LONG '.
012100         88  WS-POS-SHORT                     VALUE 'SHORT'.
012200     05  FILLER                     PIC X(10).
012300*
012400 77  WS-CANDLES-READ                PIC 9(09) COMP VALUE ZERO.
012500 77  WS-TRADES-WRITTEN              PIC 9(09) COMP VALUE ZERO.
012600 77  WS-EQUITY-WRITTEN              PIC 9(09) COMP VALUE ZERO.
012700*
012800 01  WS-ERR-AREA.
012900     05  WS-ERR-MSG                 PIC X(40) VALUE SPACES.
013000     05  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
013100     05  WS-ERR-PROC                PIC X(20) VALUE SPACES.
013200     05  FILLER                     PIC X(10).
013300 01  WS-ERR-AREA-NUM REDEFINES WS-ERR-AREA.
013400     05  WS-ERR-MSG-N               PIC X(40).
013500     05  WS-ERR-CDE-N               PIC 9(02).
013600     05  WS-ERR-PROC-N              PIC X(20).
013700     05  FILLER                     PIC X(10).
013800*
013900 01  WS-SIGNAL-AREA.
014000     05  WS-SIGNAL-TYPE             PIC X(11) VALUE 'NONE'.
014100         88  WS-SIG-NONE                      VALUE 'NONE'.
014200         88  WS-SIG-ENTRY-LONG                VALUE 'ENTRY-LONG'.
014300         88  WS-SIG-ENTRY-SHORT               VALUE 'ENTRY-SHORT'.
014400         88  WS-SIG-EXIT                      VALUE 'EXIT'.
014500     05  WS-SIGNAL-PRICE            PIC 9(05)V99 VALUE ZERO.
014600     05  WS-SIGNAL-REASON           PIC X(13) VALUE SPACES.
014700     05  FILLER                     PIC X(10).
014800*
014900 01  WS-POSITION-AREA.
015000     05  WS-ENTRY-DATE              PIC 9(08) VALUE ZERO.
015100     05  WS-ENTRY-TIME              PIC 9(04) VALUE ZERO.
015200     05  WS-ENTRY-PRICE             PIC 9(05)V99 VALUE ZERO.
015300     05  WS-CURRENT-SL              PIC 9(05)V99 VALUE ZERO.
015400     05  WS-CURRENT-TP              PIC 9(05)V99 VALUE ZERO.
015500     05  WS-POSITION-LOTS           PIC 9(03)V99 VALUE ZERO.
015600     05  WS-EXIT-DATE               PIC 9(08) VALUE ZERO.
015700     05  WS-EXIT-TIME               PIC 9(04) VALUE ZERO.
015800     05  WS-EXIT-PRICE              PIC 9(05)V99 VALUE ZERO.
015900     05  WS-EXIT-REASON             PIC X(13) VALUE SPACES.
016000     05  FILLER                     PIC X(10).
016100*
016200 01  WS-ASIAN-RANGE.
016300     05  WS-ASIAN-HIGH              PIC 9(05)V99 VALUE ZERO.
016400     05  WS-ASIAN-LOW               PIC 9(05)V99 VALUE 99999.99.
016500     05  FILLER                     PIC X(05).
016600*
016700 01  WS-TRAIL-CALC.
016800     05  WS-TRIGGER-LEVEL           PIC 9(05)V99 VALUE ZERO.
016900     05  WS-CANDIDATE-SL            PIC 9(05)V99 VALUE ZERO.
017000     05  FILLER                     PIC X(05).
017100*
017200 01  WS-EQUITY-AREA.
017300     05  WS-EQUITY                  PIC S9(09)V99 VALUE ZERO.
017400     05  WS-PNL-AMOUNT              PIC S9(09)V99 VALUE ZERO.
017500     05  WS-PRICE-DIFF              PIC S9(05)V99 VALUE ZERO.
017600     05  FILLER                     PIC X(10).
017700*
017800 01  WS-SIZING-CALC.
017900     05  WS-RISK-AMOUNT             PIC 9(07)V99 VALUE ZERO.
018000     05  WS-SL-DISTANCE             PIC 9(05)V99 VALUE ZERO.
018100     05  FILLER                     PIC X(10).
018200*
018300 01  WS-PIP-CONSTANTS.
018400     05  WS-PIP-VALUE               PIC 9V99 VALUE 0.10.
018500     05  WS-DOLLAR-PER-LOT-PIP      PIC 9(03)V99 VALUE 10.00.
018600     05  WS-DOLLAR-PER-LOT-PRICE    PIC 9(05)V99 VALUE 100.00.
018700     05  FILLER                     PIC X(05).
018800*
018900 01  WS-DEFAULT-PARMS.
019000     05  WS-DFLT-INITIAL-CAP        PIC 9(09)V99 VALUE 10000.00.
019100     05  WS-DFLT-FIXED-LOTS         PIC 9(03)V99 VALUE 0.01.
019200     05  WS-DFLT-TP-PIPS            PIC 9(04) VALUE 0200.
019300     05  WS-DFLT-SL-PIPS            PIC 9(04) VALUE 0100.
019400     05  WS-DFLT-TRAIL-TRIGGER      PIC 9(04) VALUE 0020.
019500     05  WS-DFLT-TRAIL-DIST         PIC 9(04) VALUE 0005.
019600     05  WS-DFLT-ASIAN-START        PIC 9(04) VALUE 0330.
019700     05  WS-DFLT-ASIAN-END          PIC 9(04) VALUE 1330.
019800     05  WS-DFLT-TRADE-END          PIC 9(04) VALUE 2130.
019900     05  FILLER                     PIC X(10).
020000*****************************************************************
020100 PROCEDURE DIVISION.
020200*****************************************************************
020300 A0001-MAIN-LOGIC.
020400*
020500     PERFORM B0001-OPEN-FILES       THRU B0001-EX.
020600     PERFORM C0001-READ-PARAMETERS  THRU C0001-EX.
020700     PERFORM D0001-READ-CANDLE      THRU D0001-EX.
020800*
020900     IF WS-CANDLE-EOF-SW NOT = 'Y'
021000         PERFORM E0001-PROCESS-CANDLE THRU E0001-EX
021100             UNTIL WS-CANDLE-EOF-SW = 'Y'
021200     END-IF.
021300*
021400     DISPLAY 'GOLDBTCH - CANDLES READ    : ' WS-CANDLES-READ.
021500     DISPLAY 'GOLDBTCH - TRADES WRITTEN  : ' WS-TRADES-WRITTEN.
021600     DISPLAY 'GOLDBTCH - EQUITY RECS OUT : ' WS-EQUITY-WRITTEN.
021700*
021800     PERFORM Z0001-CLOSE-FILES      THRU Z0001-EX.
021900*
022000     STOP RUN.
022100*
022200 A0001-EX.
022300     EXIT.
022400*-----------------------------------------------------------------*
022500 B0001-OPEN-FILES.
022600*-----------------------------------------------------------------*
022700     OPEN INPUT  CANDLE-FILE.
022800     IF WS-CANDLE-STATUS NOT = '00'
022900         MOVE 'ERROR OPENING CANDLE-FILE' TO WS-ERR-MSG
023000         MOVE WS-CANDLE-STATUS            TO WS-ERR-CDE
023100         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
023200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
023300     END-IF.
023400*
023500     OPEN INPUT  PARAM-FILE.
023600     IF WS-PARM-STATUS NOT = '00'
023700         MOVE 'ERROR OPENING PARAM-FILE'  TO WS-ERR-MSG
023800         MOVE WS-PARM-STATUS               TO WS-ERR-CDE
023900         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
024000         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
024100     END-IF.
024200*
024300     OPEN OUTPUT TRADES-FILE.
024400     IF WS-TRADE-STATUS NOT = '00'
024500         MOVE 'ERROR OPENING TRADES-FILE' TO WS-ERR-MSG
024600         MOVE WS-TRADE-STATUS              TO WS-ERR-CDE
024700         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
024800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
024900     END-IF.
025000*
025100     OPEN OUTPUT EQUITY-FILE.
025200     IF WS-EQUITY-STATUS NOT = '00'
025300         MOVE 'ERROR OPENING EQUITY-FILE' TO WS-ERR-MSG
025400         MOVE WS-EQUITY-STATUS             TO WS-ERR-CDE
025500         MOVE 'B0001-OPEN-FILES'          TO WS-ERR-PROC
025600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
025700     END-IF.
025800*
025900 B0001-EX.
026000     EXIT.
026100*-----------------------------------------------------------------*
026200 C0001-READ-PARAMETERS.
026300*-----------------------------------------------------------------*
026400*    ONE-RECORD RUN CONFIGURATION.  A ZERO/SPACE FIELD TAKES THE
026500*    DESK'S STANDING DEFAULT (SEE WS-DEFAULT-PARMS) PER CR-1204.
026600*
026700     READ PARAM-FILE.
026800     IF WS-PARM-STATUS NOT = '00'
026900         MOVE 'ERROR READING PARAM-FILE'  TO WS-ERR-MSG
027000         MOVE WS-PARM-STATUS               TO WS-ERR-CDE
027100         MOVE 'C0001-READ-PARAMETERS'     TO WS-ERR-PROC
027200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
027300     END-IF.
027400*
027500     IF PRM-INITIAL-CAP = ZERO
027600         MOVE WS-DFLT-INITIAL-CAP  TO PRM-INITIAL-CAP
027700     END-IF.
027800     IF PRM-RISK-MODE = SPACES
027900         MOVE 'STATIC '            TO PRM-RISK-MODE
028000     END-IF.
028100     IF PRM-FIXED-LOTS = ZERO
028200         MOVE WS-DFLT-FIXED-LOTS   TO PRM-FIXED-LOTS
028300     END-IF.
028400     IF PRM-TP-PIPS = ZERO
028500         MOVE WS-DFLT-TP-PIPS      TO PRM-TP-PIPS
028600     END-IF.
028700     IF PRM-SL-PIPS = ZERO
028800         MOVE WS-DFLT-SL-PIPS      TO PRM-SL-PIPS
028900     END-IF.
029000     IF PRM-TRAIL-TRIGGER = ZERO
029100         MOVE WS-DFLT-TRAIL-TRIGGER TO PRM-TRAIL-TRIGGER
029200     END-IF.
029300     IF PRM-TRAIL-DIST = ZERO
029400         MOVE WS-DFLT-TRAIL-DIST   TO PRM-TRAIL-DIST
029500     END-IF.
029600     IF PRM-ASIAN-START = ZERO
029700         MOVE WS-DFLT-ASIAN-START  TO PRM-ASIAN-START
029800     END-IF.
029900     IF PRM-ASIAN-END = ZERO
030000         MOVE WS-DFLT-ASIAN-END    TO PRM-ASIAN-END
030100     END-IF.
030200     IF PRM-TRADE-END = ZERO
030300         MOVE WS-DFLT-TRADE-END    TO PRM-TRADE-END
030400     END-IF.
030500*
030600     MOVE PRM-INITIAL-CAP TO WS-EQUITY.
030700*
030800 C0001-EX.
030900     EXIT.
031000*-----------------------------------------------------------------*
031100 D0001-READ-CANDLE.
031200*-----------------------------------------------------------------*
031300     READ CANDLE-FILE.
031400*
031500     EVALUATE WS-CANDLE-STATUS
031600         WHEN '00'
031700             ADD 1 TO WS-CANDLES-READ
031800             PERFORM H0010-VALIDATE-CANDLE THRU H0010-EX
031900         WHEN '10'
032000             MOVE 'Y' TO WS-CANDLE-EOF-SW
032100         WHEN OTHER
032200             MOVE 'INPUT FILE I/O ERROR ON READ'  TO WS-ERR-MSG
032300             MOVE WS-CANDLE-STATUS                 TO WS-ERR-CDE
032400             MOVE 'D0001-READ-CANDLE'              TO WS-ERR-PROC
032500             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
032600     END-EVALUATE.
032700*
032800 D0001-EX.
032900     EXIT.
033000*-----------------------------------------------------------------*
033100 E0001-PROCESS-CANDLE.
033200*-----------------------------------------------------------------*
033300     PERFORM G0001-MANAGE-POSITION  THRU G0001-EX.
033400     PERFORM G0002-STRATEGY-STEP    THRU G0002-EX.
033500     PERFORM G0003-PROCESS-SIGNAL   THRU G0003-EX.
033600     PERFORM G0004-WRITE-EQUITY-REC THRU G0004-EX.
033700     PERFORM D0001-READ-CANDLE      THRU D0001-EX.
033800*
033900 E0001-EX.
034000     EXIT.
034100*-----------------------------------------------------------------*
034200 G0001-MANAGE-POSITION.
034300*-----------------------------------------------------------------*
034400*    STOP/TARGET ARE CHECKED BEFORE THE STRATEGY STEP RUNS, ON THE
034500*    CURRENT CANDLE'S HIGH/LOW/CLOSE.  SL TAKES PRECEDENCE OVER TP ON
034600*    BOTH SIDES (AUDIT FINDING, 11-11-97).
034700*
034800     IF WS-POSITION-OPEN
034900         PERFORM H0001-CHECK-STOP-AND-TARGET THRU H0001-EX
035000         IF WS-POSITION-OPEN
035100             PERFORM H0002-TRAIL-STOP THRU H0002-EX
035200         END-IF
035300     END-IF.
035400*
035500 G0001-EX.
035600     EXIT.
035700*-----------------------------------------------------------------*
035800 G0002-STRATEGY-STEP.
035900*-----------------------------------------------------------------*
036000     MOVE 'NONE' TO WS-SIGNAL-TYPE.
036100     PERFORM H0004-CLASSIFY-SESSION THRU H0004-EX.
036200*
036300     IF WS-IS-ASIAN
036400         PERFORM H0005-UPDATE-ASIAN-RANGE THRU H0005-EX
036500     END-IF.
036600*
036700     IF (NOT WS-IS-ASIAN) AND (NOT WS-IS-TRADE)
036800             AND (NOT WS-POSITION-OPEN)
036900         PERFORM H0006-RESET-ASIAN-RANGE THRU H0006-EX
037000     END-IF.
037100*
037200     IF (NOT WS-POSITION-OPEN) AND WS-IS-TRADE AND WS-RANGE-SET
037300         PERFORM H0007-CHECK-ENTRY-SIGNAL THRU H0007-EX
037400     END-IF.
037500*
037600     IF WS-POSITION-OPEN AND (NOT WS-IS-TRADE)
037700         MOVE 'EXIT'           TO WS-SIGNAL-TYPE
037800         MOVE CDL-CLOSE        TO WS-SIGNAL-PRICE
037900         MOVE 'SESSION CLOSE'  TO WS-SIGNAL-REASON
038000     END-IF.
038100*
038200 G0002-EX.
038300     EXIT.
038400*-----------------------------------------------------------------*
038500 G0003-PROCESS-SIGNAL.
038600*-----------------------------------------------------------------*
038700     EVALUATE TRUE
038800         WHEN WS-SIG-ENTRY-LONG
038900             PERFORM H0008-SIZE-POSITION THRU H0008-EX
039000             PERFORM H0009-OPEN-POSITION THRU H0009-EX
039100         WHEN WS-SIG-ENTRY-SHORT
039200             PERFORM H0008-SIZE-POSITION THRU H0008-EX
039300             PERFORM H0009-OPEN-POSITION THRU H0009-EX
039400         WHEN WS-SIG-EXIT
039500             MOVE CDL-DATE          TO WS-EXIT-DATE
039600             MOVE CDL-TIME          TO WS-EXIT-TIME
039700             MOVE WS-SIGNAL-PRICE   TO WS-EXIT-PRICE
039800             MOVE WS-SIGNAL-REASON  TO WS-EXIT-REASON
039900             PERFORM H0003-CLOSE-POSITION THRU H0003-EX
040000         WHEN OTHER
040100             CONTINUE
040200     END-EVALUATE.
040300*
040400 G0003-EX.
040500     EXIT.
040600*-----------------------------------------------------------------*
040700 G0004-WRITE-EQUITY-REC.
040800*-----------------------------------------------------------------*
040900     MOVE CDL-DATE TO EQ-DATE.
041000     MOVE CDL-TIME TO EQ-TIME.
041100     MOVE WS-EQUITY TO EQ-EQUITY.
041200*
041300     WRITE GLD-EQUITY-RECORD.
041400     IF WS-EQUITY-STATUS NOT = '00'
041500         MOVE 'ERROR WRITING EQUITY-FILE'  TO WS-ERR-MSG
041600         MOVE WS-EQUITY-STATUS              TO WS-ERR-CDE
041700         MOVE 'G0004-WRITE-EQUITY-REC'     TO WS-ERR-PROC
041800         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
041900     ELSE
042000         ADD 1 TO WS-EQUITY-WRITTEN
042100     END-IF.
042200*
042300 G0004-EX.
042400     EXIT.
042500*-----------------------------------------------------------------*
042600 H0001-CHECK-STOP-AND-TARGET.
042700*-----------------------------------------------------------------*
042800     IF WS-POS-LONG
042900         IF CDL-LOW <= WS-CURRENT-SL
043000             MOVE CDL-DATE       TO WS-EXIT-DATE
043100             MOVE CDL-TIME       TO WS-EXIT-TIME
043200             MOVE WS-CURRENT-SL  TO WS-EXIT-PRICE
043300             MOVE 'SL           ' TO WS-EXIT-REASON
043400             PERFORM H0003-CLOSE-POSITION THRU H0003-EX
043500         ELSE
043600             IF CDL-HIGH >= WS-CURRENT-TP
043700                 MOVE CDL-DATE       TO WS-EXIT-DATE
043800                 MOVE CDL-TIME       TO WS-EXIT-TIME
043900                 MOVE WS-CURRENT-TP  TO WS-EXIT-PRICE
044000                 MOVE 'TP           ' TO WS-EXIT-REASON
044100                 PERFORM H0003-CLOSE-POSITION THRU H0003-EX
044200             END-IF
044300         END-IF
044400     ELSE
044500         IF WS-POS-SHORT
044600             IF CDL-HIGH >= WS-CURRENT-SL
044700                 MOVE CDL-DATE       TO WS-EXIT-DATE
044800                 MOVE CDL-TIME       TO WS-EXIT-TIME
044900                 MOVE WS-CURRENT-SL  TO WS-EXIT-PRICE
045000                 MOVE 'SL           ' TO WS-EXIT-REASON
045100                 PERFORM H0003-CLOSE-POSITION THRU H0003-EX
045200             ELSE
045300                 IF CDL-LOW <= WS-CURRENT-TP
045400                     MOVE CDL-DATE       TO WS-EXIT-DATE
045500                     MOVE CDL-TIME       TO WS-EXIT-TIME
045600                     MOVE WS-CURRENT-TP  TO WS-EXIT-PRICE
045700                     MOVE 'TP           ' TO WS-EXIT-REASON
045800                     PERFORM H0003-CLOSE-POSITION THRU H0003-EX
045900                 END-IF
046000             END-IF
046100         END-IF
046200     END-IF.
046300*
046400 H0001-EX.
046500     EXIT.
046600*-----------------------------------------------------------------*
046700 H0002-TRAIL-STOP.
046800*-----------------------------------------------------------------*
046900*    RAISES (LONG) OR LOWERS (SHORT) THE CURRENT SL ONCE PRICE
047000*    HAS RUN TRAIL-TRIGGER PIPS IN THE TRADE'S FAVOUR.  THE SL
047100*    NEVER MOVES BACK AGAINST THE POSITION (CR-0311).
047200*
047300     IF WS-POS-LONG
047400         COMPUTE WS-TRIGGER-LEVEL =
047500             WS-ENTRY-PRICE + (PRM-TRAIL-TRIGGER * WS-PIP-VALUE)
047600         IF CDL-HIGH >= WS-TRIGGER-LEVEL
047700             COMPUTE WS-CANDIDATE-SL =
047800                 CDL-HIGH - (PRM-TRAIL-DIST * WS-PIP-VALUE)
047900             IF WS-CANDIDATE-SL > WS-CURRENT-SL
048000                 MOVE WS-CANDIDATE-SL TO WS-CURRENT-SL
048100             END-IF
048200         END-IF
048300     ELSE
048400         IF WS-POS-SHORT
048500             COMPUTE WS-TRIGGER-LEVEL =
048600                 WS-ENTRY-PRICE - (PRM-TRAIL-TRIGGER * WS-PIP-VALUE)
048700             IF CDL-LOW <= WS-TRIGGER-LEVEL
048800                 COMPUTE WS-CANDIDATE-SL =
048900                     CDL-LOW + (PRM-TRAIL-DIST * WS-PIP-VALUE)
049000                 IF WS-CANDIDATE-SL < WS-CURRENT-SL
049100                     MOVE WS-CANDIDATE-SL TO WS-CURRENT-SL
049200                 END-IF
049300             END-IF
049400         END-IF
049500     END-IF.
049600*
049700 H0002-EX.
049800     EXIT.
049900*-----------------------------------------------------------------*
050000 H0003-CLOSE-POSITION.
050100*-----------------------------------------------------------------*
050200*    PNL COMPUTATION ONLY.  CALLER HAS ALREADY SET WS-EXIT-DATE/TIME/
050300*    PRICE AND WS-EXIT-REASON (STOP, TARGET, OR SESSION CLOSE).
050400*
050500     IF WS-POS-LONG
050600         COMPUTE WS-PRICE-DIFF = WS-EXIT-PRICE - WS-ENTRY-PRICE
050700     ELSE
050800         COMPUTE WS-PRICE-DIFF = WS-ENTRY-PRICE - WS-EXIT-PRICE
050900     END-IF.
051000*
051100     COMPUTE WS-PNL-AMOUNT ROUNDED =
051200         WS-PRICE-DIFF * WS-DOLLAR-PER-LOT-PRICE * WS-POSITION-LOTS.
051300*
051400     ADD WS-PNL-AMOUNT TO WS-EQUITY.
051500*
051600     MOVE WS-ENTRY-DATE     TO TRD-ENTRY-DATE.
051700     MOVE WS-ENTRY-TIME     TO TRD-ENTRY-TIME.
051800     MOVE WS-EXIT-DATE      TO TRD-EXIT-DATE.
051900     MOVE WS-EXIT-TIME      TO TRD-EXIT-TIME.
052000     MOVE WS-POSITION-TYPE  TO TRD-TYPE.
052100     MOVE WS-ENTRY-PRICE    TO TRD-ENTRY-PRICE.
052200     MOVE WS-EXIT-PRICE     TO TRD-EXIT-PRICE.
052300     MOVE WS-POSITION-LOTS  TO TRD-SIZE.
052400     MOVE WS-PNL-AMOUNT     TO TRD-PNL.
052500     MOVE WS-EXIT-REASON    TO TRD-REASON.
052600     MOVE WS-EQUITY         TO TRD-EQUITY-AFTER.
052700*
052800     WRITE GLD-TRADE-RECORD.
052900     IF WS-TRADE-STATUS NOT = '00'
053000         MOVE 'ERROR WRITING TRADES-FILE' TO WS-ERR-MSG
053100         MOVE WS-TRADE-STATUS              TO WS-ERR-CDE
053200         MOVE 'H0003-CLOSE-POSITION'      TO WS-ERR-PROC
053300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
053400     ELSE
053500         ADD 1 TO WS-TRADES-WRITTEN
053600     END-IF.
053700*
053800     MOVE 'N' TO WS-POSITION-OPEN-SW.
053900     MOVE SPACES TO WS-POSITION-TYPE.
054000*
054100 H0003-EX.
054200     EXIT.
054300*-----------------------------------------------------------------*
054400 H0004-CLASSIFY-SESSION.
054500*-----------------------------------------------------------------*
054600*    ASIAN AND LONDON WINDOWS ARE BOTH HALF-OPEN.  EACH TEST HANDLES
054700*    A START TIME LATER THAN ITS END TIME (MIDNIGHT CROSSOVER) BY
054800*    TREATING THE CANDLE AS INSIDE WHEN TIME >= START OR
054900*    TIME < END (FIX OF 30-01-93).
055000*
055100     MOVE 'N' TO WS-IS-ASIAN-SW.
055200     IF PRM-ASIAN-START <= PRM-ASIAN-END
055300         IF CDL-TIME >= PRM-ASIAN-START AND CDL-TIME < PRM-ASIAN-END
055400             MOVE 'Y' TO WS-IS-ASIAN-SW
055500         END-IF
055600     ELSE
055700         IF CDL-TIME >= PRM-ASIAN-START OR CDL-TIME < PRM-ASIAN-END
055800             MOVE 'Y' TO WS-IS-ASIAN-SW
055900         END-IF
056000     END-IF.
056100*
056200     MOVE 'N' TO WS-IS-TRADE-SW.
056300     IF PRM-ASIAN-END <= PRM-TRADE-END
056400         IF CDL-TIME >= PRM-ASIAN-END AND CDL-TIME < PRM-TRADE-END
056500             MOVE 'Y' TO WS-IS-TRADE-SW
056600         END-IF
056700     ELSE
056800         IF CDL-TIME >= PRM-ASIAN-END OR CDL-TIME < PRM-TRADE-END
056900             MOVE 'Y' TO WS-IS-TRADE-SW
057000         END-IF
057100     END-IF.
057200*
057300 H0004-EX.
057400     EXIT.
057500*-----------------------------------------------------------------*
057600 H0005-UPDATE-ASIAN-RANGE.
057700*-----------------------------------------------------------------*
057800     IF CDL-HIGH > WS-ASIAN-HIGH
057900         MOVE CDL-HIGH TO WS-ASIAN-HIGH
058000     END-IF.
058100     IF CDL-LOW < WS-ASIAN-LOW
058200         MOVE CDL-LOW TO WS-ASIAN-LOW
058300     END-IF.
058400     MOVE 'Y' TO WS-RANGE-SET-SW.
058500*
058600 H0005-EX.
058700     EXIT.
058800*-----------------------------------------------------------------*
058900 H0006-RESET-ASIAN-RANGE.
059000*-----------------------------------------------------------------*
059100     MOVE 'N' TO WS-RANGE-SET-SW.
059200     MOVE ZERO TO WS-ASIAN-HIGH.
059300     MOVE 99999.99 TO WS-ASIAN-LOW.
059400*
059500 H0006-EX.
059600     EXIT.
059700*-----------------------------------------------------------------*
059800 H0007-CHECK-ENTRY-SIGNAL.
059900*-----------------------------------------------------------------*
060000*    BREAKOUT ABOVE/BELOW THE ASIAN RANGE.  ENTRY PRICE IS ALWAYS
060100*    THE CANDLE CLOSE.
060200*
060300     IF CDL-CLOSE > WS-ASIAN-HIGH
060400         MOVE 'ENTRY-LONG'  TO WS-SIGNAL-TYPE
060500         MOVE CDL-CLOSE     TO WS-SIGNAL-PRICE
060600     ELSE
060700         IF CDL-CLOSE < WS-ASIAN-LOW
060800             MOVE 'ENTRY-SHORT' TO WS-SIGNAL-TYPE
060900             MOVE CDL-CLOSE     TO WS-SIGNAL-PRICE
061000         END-IF
061100     END-IF.
061200*
061300 H0007-EX.
061400     EXIT.
061500*-----------------------------------------------------------------*
061600 H0008-SIZE-POSITION.
061700*-----------------------------------------------------------------*
061800*    STATIC MODE USES THE FIXED LOT SIZE AS-IS.  DYNAMIC MODE SIZES
061900*    OFF RISK-PCT AND THE SL DISTANCE, ROUNDED HALF-AWAY-FROM-ZERO
062000*    STRAIGHT INTO THE 2-DECIMAL LOT FIELD, FLOORED AT 0.01 LOT
062100*    (PR-01-077).
062200*
062300     IF PRM-RISK-MODE = 'STATIC '
062400         MOVE PRM-FIXED-LOTS TO WS-POSITION-LOTS
062500     ELSE
062600         COMPUTE WS-RISK-AMOUNT ROUNDED =
062700             WS-EQUITY * (PRM-RISK-PCT / 100).
062800*
062900         COMPUTE WS-SL-DISTANCE = PRM-SL-PIPS * WS-PIP-VALUE.
063000*
063100         IF WS-SL-DISTANCE = ZERO
063200             MOVE 0.01 TO WS-POSITION-LOTS
063300         ELSE
063400             COMPUTE WS-POSITION-LOTS ROUNDED =
063500                 WS-RISK-AMOUNT /
063600                     (WS-SL-DISTANCE * WS-DOLLAR-PER-LOT-PRICE)
063700             IF WS-POSITION-LOTS < 0.01
063800                 MOVE 0.01 TO WS-POSITION-LOTS
063900             END-IF
064000         END-IF
064100     END-IF.
064200*
064300 H0008-EX.
064400     EXIT.
064500*-----------------------------------------------------------------*
064600 H0009-OPEN-POSITION.
064700*-----------------------------------------------------------------*
064800     MOVE CDL-DATE        TO WS-ENTRY-DATE.
064900     MOVE CDL-TIME        TO WS-ENTRY-TIME.
065000     MOVE WS-SIGNAL-PRICE TO WS-ENTRY-PRICE.
065100*
065200     IF WS-SIG-ENTRY-LONG
065300         MOVE 'LONG '  TO WS-POSITION-TYPE
065400         COMPUTE WS-CURRENT-SL =
065500             WS-ENTRY-PRICE - (PRM-SL-PIPS * WS-PIP-VALUE)
065600         COMPUTE WS-CURRENT-TP =
065700             WS-ENTRY-PRICE + (PRM-TP-PIPS * WS-PIP-VALUE)
065800     ELSE
065900         MOVE 'SHORT' TO WS-POSITION-TYPE
066000         COMPUTE WS-CURRENT-SL =
066100             WS-ENTRY-PRICE + (PRM-SL-PIPS * WS-PIP-VALUE)
066200         COMPUTE WS-CURRENT-TP =
066300             WS-ENTRY-PRICE - (PRM-TP-PIPS * WS-PIP-VALUE)
066400     END-IF.
066500*
066600     MOVE 'Y' TO WS-POSITION-OPEN-SW.
066700*
066800 H0009-EX.
066900     EXIT.
067000*-----------------------------------------------------------------*
067100 H0010-VALIDATE-CANDLE.
067200*-----------------------------------------------------------------*
067300*    DATE/TIME/OHLC ARE REQUIRED ON THE FEED.  VOLUME IS OPTIONAL
067400*    AND DEFAULTS TO ZERO WHEN THE FEED OMITS IT.
067500*
067600     IF CDL-DATE NOT NUMERIC OR CDL-TIME NOT NUMERIC
067700             OR CDL-OPEN NOT NUMERIC OR CDL-HIGH NOT NUMERIC
067800             OR CDL-LOW NOT NUMERIC OR CDL-CLOSE NOT NUMERIC
067900         MOVE 'REQUIRED CANDLE FIELD MISSING/INVALID' TO WS-ERR-MSG
068000         MOVE WS-CANDLE-STATUS                          TO WS-ERR-CDE
068100         MOVE 'H0010-VALIDATE-CANDLE'                   TO WS-ERR-PROC
068200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
068300     END-IF.
068400*
068500     IF CDL-VOLUME NOT NUMERIC
068600         MOVE ZERO TO CDL-VOLUME
068700     END-IF.
068800*
068900 H0010-EX.
069000     EXIT.
069100*-----------------------------------------------------------------*
069200 Y0001-ERR-HANDLING.
069300*-----------------------------------------------------------------*
069400     DISPLAY '****************************************'.
069500     DISPLAY '   GOLDBTCH - ERROR HANDLING REPORT'.
069600     DISPLAY '****************************************'.
069700     DISPLAY '   ' WS-ERR-MSG.
069800     DISPLAY '   FILE STATUS : ' WS-ERR-CDE.
069900     DISPLAY '   PARAGRAPH   : ' WS-ERR-PROC.
070000     DISPLAY '****************************************'.
070100*
070200     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
070300*
070400     STOP RUN.
070500*
070600 Y0001-EXIT.
070700     EXIT.
070800*-----------------------------------------------------------------*
070900 Z0001-CLOSE-FILES.
071000*-----------------------------------------------------------------*
071100     CLOSE CANDLE-FILE.
071200     CLOSE PARAM-FILE.
071300     CLOSE TRADES-FILE.
071400     CLOSE EQUITY-FILE.
071500*
071600 Z0001-EX.
071700     EXIT.
071800*
071900 END PROGRAM GOLDBTCH.
